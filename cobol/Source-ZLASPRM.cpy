000100*****************************************************************
000200* Start - zLAS control card record definition.                  *
000300*                                                                *
000400* Record 1 of ZLASPARM is the PC-HEADER-RECORD -- the report    *
000500* name and the number of input-file cards that follow it.       *
000600* Records 2 thru (PC-FILE-COUNT + 1) are PC-DDNAME-RECORD cards,*
000700* one per input log file, each carrying the DDNAME the shop's   *
000800* JCL used to allocate that file.  ZLAS001 reads the header     *
000900* first and then reads PC-FILE-COUNT detail cards.               *
001000*****************************************************************
001100 01  PC-CONTROL-RECORD.
001200     02  PC-HEADER-RECORD.
001300         05  PC-REPORT-NAME     PIC  X(08) VALUE SPACES.
001400         05  PC-FILE-COUNT      PIC  9(03) VALUE ZEROES.
001500         05  FILLER             PIC  X(69) VALUE SPACES.
001600     02  PC-DDNAME-RECORD REDEFINES PC-HEADER-RECORD.
001700         05  PC-DDNAME          PIC  X(08) VALUE SPACES.
001800         05  FILLER             PIC  X(72) VALUE SPACES.
001900*****************************************************************
002000* End   - zLAS control card record definition.                  *
002100*****************************************************************
