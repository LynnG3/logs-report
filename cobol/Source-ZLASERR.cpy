000100*****************************************************************
000200* Start - zLAS diagnostic message resources.                    *
000300*                                                                *
000400* Shared by ZLAS001 and ZLAS010.  A file that cannot be opened  *
000500* or read, or a merged handler table that comes back empty,     *
000600* is reported here in one common format and the job ends with  *
000700* a non-zero return code -- there is no central error program  *
000800* to XCTL to once the job is running in batch.                  *
000900*****************************************************************
001000 01  DG-RETURN-CODE          PIC  9(02) COMP VALUE ZEROES.
001100     88  DG-NORMAL-RC                     VALUE 00.
001200     88  DG-ERROR-RC                      VALUE 01.
001300
001400 01  DG-DIAGNOSTIC-LINE.
001500     02  FILLER               PIC  X(15) VALUE 'ZLAS DIAGNOSTIC'.
001600     02  FILLER               PIC  X(02) VALUE SPACES.
001700     02  DG-PROGRAM           PIC  X(08) VALUE SPACES.
001800     02  FILLER               PIC  X(01) VALUE SPACES.
001900     02  FILLER               PIC  X(06) VALUE 'DDNAME'.
002000     02  FILLER               PIC  X(01) VALUE '='.
002100     02  DG-DDNAME            PIC  X(08) VALUE SPACES.
002200     02  FILLER               PIC  X(01) VALUE SPACES.
002300     02  FILLER               PIC  X(07) VALUE 'STATUS='.
002400     02  DG-FILE-STATUS       PIC  X(02) VALUE SPACES.
002500     02  FILLER               PIC  X(01) VALUE SPACES.
002600     02  DG-REASON-TEXT       PIC  X(40) VALUE SPACES.
002700     02  FILLER               PIC  X(08) VALUE SPACES.
002800
002900 01  DG-NO-LOGS-LINE          PIC X(45) VALUE
003000     'No logs found in the provided files'.
003100
003200*****************************************************************
003300* End   - zLAS diagnostic message resources.                    *
003400*****************************************************************
