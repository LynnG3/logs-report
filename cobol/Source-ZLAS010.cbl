000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ZLAS010.
000300 AUTHOR.     Randy Frerking.
000400 INSTALLATION.  DATA CENTER OPERATIONS.
000500 DATE-WRITTEN.  05/14/91.
000600 DATE-COMPILED.
000700 SECURITY.   UNCLASSIFIED.
000800***************************************************************
000900*                                                              *
001000* zLAS - z/OS Log Analysis System.                             *
001100*                                                              *
001200* This program is CALLed by the zLAS driver (ZLAS001) to read  *
001300* the input log files named on the ZLASPARM control card, one  *
001400* DDNAME at a time, and to build the running handler-statistics*
001500* table (see ZLASHST) that the driver eventually hands to the  *
001600* report generator (ZLAS020).                                  *
001700*                                                              *
001800* Only lines whose COMPONENT is exactly DJANGO.REQUEST, and    *
001900* from which an HTTP verb or an 'Error:' literal yields a      *
002000* /handler path in the MESSAGE text, are counted.  All other   *
002100* lines are skipped without comment, per the shop's log spec.  *
002200*                                                              *
002300* Date       UserID   Description                              *
002400* ---------- -------- ----------------------------------------*
002500* 05/14/91   RF       Initial write for the log-volume study   *
002600*                     requested by Ops Support (REQ 91-0447).  *
002700* 07/02/91   RF       Added the ROWS ceiling check after Ops   *
002800*                     ran a log set that overran the table.    *
002900* 11/19/92   BC       WARNING level was falling into ERROR's   *
003000*                     bucket -- fixed level compare (REQ       *
003100*                     92-1288).                                *
003200* 02/08/93   RF       'Error:' literal form of the handler was *
003300*                     not recognized, only the HTTP verb form. *
003400*                     Added 2522-CHECK-ERROR-LITERAL.          *
003500* 06/30/94   TW       Site standards review -- added FILLER    *
003600*                     pad to the aggregate table entry.        *
003700* 09/12/95   RF       Table insert now shifts in place to keep *
003800*                     the handler table in ascending sequence; *
003900*                     ZLAS020 no longer has to sort it.        *
004000* 03/21/97   BC       Increased message scan to 40 tokens --   *
004100*                     long query strings were truncating the  *
004200*                     handler path (REQ 97-0091).              *
004300* 10/06/98   RF       Y2K REVIEW - no stored dates in this     *
004400*                     program; TIMESTAMP token is parsed and   *
004500*                     discarded, never retained.  No change.   *
004600* 04/02/01   JS       Widened LF-LOG-LINE to 200 bytes; some   *
004700*                     app teams were wrapping long messages.   *
004800*                     (REQ 01-0512)                            *
004900* 09/04/01   JS       ONE, ZERO-VALUE, FIVE, FORTY, ONE-SIXTY   *
005000*                     and FIVE-HUNDRED moved to 77-levels per    *
005100*                     the shop standards review -- standalone    *
005200*                     work fields, not part of any record.       *
005300* 10/03/01   JS       TIMESTAMP was captured and thrown away     *
005400*                     with no shape check at all -- garbage      *
005500*                     first-and-second tokens were sliding       *
005600*                     through and getting counted as real hits.  *
005700*                     Added 2050-CHECK-TIMESTAMP; LINE-IS-        *
005800*                     RECOGNIZED now also requires a real        *
005900*                     YYYY-MM-DD HH:MM:SS,mmm stamp (REQ          *
006000*                     01-1140).                                  *
006100* 10/17/01   JS       A short/truncated line was inheriting the  *
006200*                     PREVIOUS line's LEVEL/COMPONENT tokens --   *
006300*                     UNSTRING leaves a receiving field alone     *
006400*                     when the sending field runs dry.  Cleared   *
006500*                     WS-DATE-TOKEN/TIME/LEVEL/COMPONENT-TOKEN    *
006600*                     and WS-COMPONENT-NAME to SPACES up front    *
006700*                     in 2000-PARSE-LOG-LINE, and guarded the     *
006800*                     MESSAGE reference-mod against a pointer     *
006900*                     run past LF-LOG-LINE's length (REQ 01-1188).*
007000* 10/17/01   JS       A blank ZLASPARM detail card (fewer cards   *
007100*                     than PC-FILE-COUNT claimed) was being       *
007200*                     OPENed anyway and aborting the whole run --  *
007300*                     1100-PROCESS-ONE-FILE now skips a blank      *
007400*                     table entry outright, matching what the     *
007500*                     comment here always said it did (REQ         *
007600*                     01-1205).                                    *
007700***************************************************************
007800 ENVIRONMENT DIVISION.
007900 CONFIGURATION SECTION.
008000 SPECIAL-NAMES.
008100     C01 IS TOP-OF-FORM.
008200 INPUT-OUTPUT SECTION.
008300 FILE-CONTROL.
008400     SELECT ZLAS-LOG-FILE ASSIGN TO WS-LOG-DDNAME
008500            ORGANIZATION IS LINE SEQUENTIAL
008600            FILE STATUS  IS WS-LOG-FILE-STATUS.
008700 DATA DIVISION.
008800 FILE SECTION.
008900 FD  ZLAS-LOG-FILE
009000     LABEL RECORDS ARE STANDARD.
009100 01  LF-LOG-LINE                PIC  X(200).
009200
009300 WORKING-STORAGE SECTION.
009400***************************************************************
009500* DEFINE LOCAL VARIABLES                                       *
009600***************************************************************
009700 77  ONE                        PIC S9(08) COMP VALUE 1.
009800 77  ZERO-VALUE                 PIC S9(08) COMP VALUE 0.
009900 77  FIVE                       PIC S9(08) COMP VALUE 5.
010000 77  FORTY                      PIC S9(08) COMP VALUE 40.
010100 77  ONE-SIXTY                  PIC S9(08) COMP VALUE 160.
010200 77  FIVE-HUNDRED               PIC S9(08) COMP VALUE 500.
010300
010400 01  WS-LOG-DDNAME              PIC  X(08) VALUE SPACES.
010500 01  WS-LOG-FILE-STATUS         PIC  X(02) VALUE '00'.
010600     88  WS-LOG-FILE-OK                    VALUE '00'.
010700     88  WS-LOG-FILE-EOF                   VALUE '10'.
010800
010900 01  WS-SWITCHES.
011000     05  WS-LOG-EOF-SW          PIC  X(01) VALUE 'N'.
011100         88  LOG-AT-END                    VALUE 'Y'.
011200     05  WS-HANDLER-FOUND-SW    PIC  X(01) VALUE 'N'.
011300         88  HANDLER-FOUND                 VALUE 'Y'.
011400     05  WS-REQUEST-SW          PIC  X(01) VALUE 'N'.
011500         88  IS-DJANGO-REQUEST             VALUE 'Y'.
011600     05  WS-LINE-OK-SW          PIC  X(01) VALUE 'N'.
011700         88  LINE-IS-RECOGNIZED            VALUE 'Y'.
011800     05  WS-TIMESTAMP-OK-SW     PIC  X(01) VALUE 'N'.
011900         88  TIMESTAMP-IS-VALID            VALUE 'Y'.
012000     05  FILLER                 PIC  X(01) VALUE SPACES.
012100
012200 01  WS-COUNTERS.
012300     05  WS-FILE-IDX            PIC 9(03) COMP VALUE ZEROES.
012400     05  WS-TOKEN-COUNT         PIC 9(03) COMP VALUE ZEROES.
012500     05  WS-MSG-IDX             PIC 9(03) COMP VALUE ZEROES.
012600     05  WS-NEXT-IDX            PIC 9(03) COMP VALUE ZEROES.
012700     05  WS-VERB-IDX            PIC 9(03) COMP VALUE ZEROES.
012800     05  WS-MSG-PTR             PIC 9(03) COMP VALUE ZEROES.
012900     05  WS-UNSTRING-PTR        PIC 9(03) COMP VALUE ZEROES.
013000     05  WS-SEARCH-IDX          PIC 9(03) COMP VALUE ZEROES.
013100     05  WS-SHIFT-IDX           PIC 9(03) COMP VALUE ZEROES.
013200     05  WS-COUNT-IDX           PIC 9(03) COMP VALUE ZEROES.
013300     05  WS-INSERT-AT           PIC 9(03) COMP VALUE ZEROES.
013400     05  WS-COMPONENT-NAME-LEN  PIC 9(02) COMP VALUE ZEROES.
013500     05  FILLER                 PIC  X(01) VALUE SPACES.
013600
013700 01  WS-PARSE-FIELDS.
013800     05  WS-DATE-TOKEN          PIC  X(12) VALUE SPACES.
013900     05  WS-TIME-TOKEN          PIC  X(14) VALUE SPACES.
014000     05  WS-LEVEL-TOKEN         PIC  X(08) VALUE SPACES.
014100         88  WS-LEVEL-VALID VALUES 'DEBUG   ' 'INFO    '
014200                                   'WARNING ' 'ERROR   '
014300                                   'CRITICAL'.
014400     05  WS-COMPONENT-TOKEN     PIC  X(30) VALUE SPACES.
014500     05  WS-COMPONENT-NAME      PIC  X(29) VALUE SPACES.
014600     05  WS-MESSAGE-TEXT        PIC  X(160) VALUE SPACES.
014700     05  FILLER                 PIC  X(01) VALUE SPACES.
014800
014900 01  WS-HTTP-VERBS.
015000     05  FILLER                 PIC  X(08) VALUE 'GET'.
015100     05  FILLER                 PIC  X(08) VALUE 'POST'.
015200     05  FILLER                 PIC  X(08) VALUE 'PUT'.
015300     05  FILLER                 PIC  X(08) VALUE 'DELETE'.
015400     05  FILLER                 PIC  X(08) VALUE 'PATCH'.
015500 01  WS-HTTP-VERB-TABLE REDEFINES WS-HTTP-VERBS.
015600     05  WS-HTTP-VERB           OCCURS 5 TIMES PIC X(08).
015700
015800 01  WS-ERROR-LITERAL           PIC  X(08) VALUE 'Error:'.
015900
016000 01  WS-MESSAGE-TOKENS.
016100     05  WS-MSG-TOKEN           OCCURS 40 TIMES PIC X(80).
016200
016300 01  WS-HANDLER-RAW.
016400     05  WS-HANDLER-RAW-NAME    PIC  X(60) VALUE SPACES.
016500 01  WS-HANDLER-RAW-X REDEFINES WS-HANDLER-RAW.
016600     05  WS-HANDLER-RAW-FIRST   PIC  X(01).
016700     05  FILLER                 PIC  X(59).
016800
016900     COPY ZLASERR.
017000
017100***************************************************************
017200* Dynamic Storage                                              *
017300***************************************************************
017400 LINKAGE SECTION.
017500 01  LK-FILE-COUNT              PIC 9(03) COMP.
017600 01  LK-DDNAME-TABLE.
017700     05  LK-DDNAME OCCURS 1 TO 200 TIMES
017800                   DEPENDING ON LK-FILE-COUNT
017900                   PIC X(08).
018000 01  HS-HANDLER-COUNT           PIC 9(03) COMP.
018100     COPY ZLASHST.
018200 01  LK-RETURN-CODE             PIC 9(02) COMP.
018300
018400 PROCEDURE DIVISION USING LK-FILE-COUNT
018500                          LK-DDNAME-TABLE
018600                          HS-HANDLER-COUNT
018700                          HS-HANDLER-ENTRY
018800                          LK-RETURN-CODE.
018900
019000***************************************************************
019100* Main process.                                                *
019200***************************************************************
019300     PERFORM 1000-INITIALIZE         THRU 1000-EXIT.
019400
019500     PERFORM 1100-PROCESS-ONE-FILE   THRU 1100-EXIT
019600         VARYING WS-FILE-IDX FROM ONE BY ONE
019700         UNTIL WS-FILE-IDX GREATER LK-FILE-COUNT
019800            OR DG-ERROR-RC.
019900
020000     PERFORM 9000-RETURN             THRU 9000-EXIT.
020100
020200****************************************************************
020300* INITIALIZE.                                                  *
020400*                                                              *
020500* Zero the running handler count and the LK-RETURN-CODE this   *
020600* program hands back to ZLAS001, and set the normal return     *
020700* code condition.  There is no file open here yet -- each      *
020800* input file is opened and closed in turn by                   *
020900* 1100-PROCESS-ONE-FILE, one at a time, since the control      *
021000* card can name up to 200 of them.                             *
021100****************************************************************
021200 1000-INITIALIZE.
021300     MOVE ZEROES                     TO HS-HANDLER-COUNT.
021400     MOVE ZEROES                     TO LK-RETURN-CODE.
021500     SET  DG-NORMAL-RC                TO TRUE.
021600
021700 1000-EXIT.
021800     EXIT.
021900
022000****************************************************************
022100* PROCESS-ONE-FILE.                                            *
022200*                                                              *
022300* Open one input file (its DDNAME comes from the control-card  *
022400* table ZLAS001 built), read it to end of file line by line,   *
022500* and close it before moving on to the next entry in the list. *
022600* This is PERFORMed VARYING out of the main line, once per     *
022700* DDNAME the driver posted, so a bad file mid-list stops this  *
022800* PERFORM and the whole run, rather than skipping ahead and    *
022900* silently under-counting.  A blank table entry (a short       *
023000* ZLASPARM with fewer detail cards than PC-FILE-COUNT claimed) *
023100* is skipped outright -- nothing is opened and no diagnostic   *
023200* is written for it (REQ 01-1205; the OPEN used to be tried    *
023300* against a blank DDNAME anyway, which failed and aborted the  *
023400* whole run for what should have been a no-op entry).          *
023500****************************************************************
023600 1100-PROCESS-ONE-FILE.
023700     MOVE LK-DDNAME(WS-FILE-IDX)      TO WS-LOG-DDNAME.
023800     MOVE 'N'                         TO WS-LOG-EOF-SW.
023900
024000     IF  WS-LOG-DDNAME NOT EQUAL SPACES
024100         OPEN INPUT ZLAS-LOG-FILE
024200
024300         IF  NOT WS-LOG-FILE-OK
024400             MOVE 'ZLAS010 '              TO DG-PROGRAM
024500             MOVE WS-LOG-DDNAME           TO DG-DDNAME
024600             MOVE WS-LOG-FILE-STATUS      TO DG-FILE-STATUS
024700             MOVE 'FILE COULD NOT BE OPENED' TO DG-REASON-TEXT
024800             PERFORM 9997-DIAG-MESSAGE  THRU 9997-EXIT
024900             MOVE 01                     TO LK-RETURN-CODE
025000         ELSE
025100             PERFORM 1200-READ-ONE-LINE  THRU 1200-EXIT
025200                 WITH TEST AFTER
025300                 UNTIL LOG-AT-END
025400                    OR DG-ERROR-RC
025500             CLOSE ZLAS-LOG-FILE.
025600
025700 1100-EXIT.
025800     EXIT.
025900
026000****************************************************************
026100* READ-ONE-LINE.                                               *
026200*                                                              *
026300* Read one line, parse it, and if it qualifies, post the count *
026400* into the running handler-statistics table.  A read past end  *
026500* of file sets LOG-AT-END and falls straight through without   *
026600* touching the parser -- there is no last-line special case,   *
026700* the loop in 1100-PROCESS-ONE-FILE simply stops.              *
026800****************************************************************
026900 1200-READ-ONE-LINE.
027000     READ ZLAS-LOG-FILE
027100         AT END
027200             SET LOG-AT-END           TO TRUE.
027300
027400     IF  NOT LOG-AT-END
027500         IF  NOT WS-LOG-FILE-OK AND NOT WS-LOG-FILE-EOF
027600             MOVE 'ZLAS010 '          TO DG-PROGRAM
027700             MOVE WS-LOG-DDNAME       TO DG-DDNAME
027800             MOVE WS-LOG-FILE-STATUS  TO DG-FILE-STATUS
027900             MOVE 'FILE READ ERROR'   TO DG-REASON-TEXT
028000             PERFORM 9997-DIAG-MESSAGE THRU 9997-EXIT
028100             MOVE 01                  TO LK-RETURN-CODE
028200         ELSE
028300             PERFORM 2000-PARSE-LOG-LINE THRU 2000-EXIT
028400             IF  LINE-IS-RECOGNIZED AND IS-DJANGO-REQUEST
028500                 IF  HANDLER-FOUND
028600                     PERFORM 3000-POST-HANDLER-COUNT THRU 3000-EXIT.
028700
028800 1200-EXIT.
028900     EXIT.
029000
029100***************************************************************
029200* Parse LF-LOG-LINE into TIMESTAMP / LEVEL / COMPONENT /       *
029300* MESSAGE.  A line only counts when the TIMESTAMP token pair   *
029400* is a real date/time stamp, LEVEL is one of the five          *
029500* recognized literals, and COMPONENT begins with 'django.'     *
029600* and ends with ':'.  TIMESTAMP itself is never retained past  *
029700* this paragraph -- it is validated for shape only, per REQ    *
029800* 01-1140 below, and then thrown away same as always.          *
029900*                                                              *
030000* The four token fields are cleared to SPACES before every     *
030100* UNSTRING (REQ 01-1188) -- UNSTRING leaves a receiving item   *
030200* untouched when the sending field runs dry, and a short line  *
030300* was otherwise inheriting the PREVIOUS line's LEVEL/COMPONENT *
030400* and getting counted on stale data.  WS-UNSTRING-PTR is also  *
030500* checked against LF-LOG-LINE's 200-byte length before it is   *
030600* used to carve out MESSAGE, since UNSTRING can leave the      *
030700* pointer sitting one past the end of the line.                *
030800***************************************************************
030900 2000-PARSE-LOG-LINE.
031000     MOVE 'N'                         TO WS-LINE-OK-SW.
031100     MOVE 'N'                         TO WS-REQUEST-SW.
031200     MOVE 'N'                         TO WS-HANDLER-FOUND-SW.
031300     MOVE SPACES                      TO WS-HANDLER-RAW-NAME.
031400     MOVE ONE                         TO WS-UNSTRING-PTR.
031500
031600     MOVE SPACES                      TO WS-DATE-TOKEN
031700                                         WS-TIME-TOKEN
031800                                         WS-LEVEL-TOKEN
031900                                         WS-COMPONENT-TOKEN
032000                                         WS-COMPONENT-NAME.
032100
032200     UNSTRING LF-LOG-LINE DELIMITED BY ALL SPACE
032300         INTO WS-DATE-TOKEN
032400              WS-TIME-TOKEN
032500              WS-LEVEL-TOKEN
032600              WS-COMPONENT-TOKEN
032700         WITH POINTER WS-UNSTRING-PTR
032800         ON OVERFLOW
032900             CONTINUE
033000     END-UNSTRING.
033100
033200     PERFORM 2050-CHECK-TIMESTAMP     THRU 2050-EXIT.
033300
033400     IF  TIMESTAMP-IS-VALID
033500     AND WS-LEVEL-VALID
033600         PERFORM 2100-CHECK-COMPONENT THRU 2100-EXIT.
033700
033800     IF  LINE-IS-RECOGNIZED AND IS-DJANGO-REQUEST
033900     AND WS-UNSTRING-PTR NOT GREATER 200
034000         MOVE LF-LOG-LINE(WS-UNSTRING-PTR:) TO WS-MESSAGE-TEXT
034100         PERFORM 2500-EXTRACT-HANDLER THRU 2500-EXIT.
034200
034300 2000-EXIT.
034400     EXIT.
034500
034600***************************************************************
034700* TIMESTAMP must be a genuine YYYY-MM-DD HH:MM:SS,mmm stamp --  *
034800* digits in the digit positions, a hyphen at token positions   *
034900* 5 and 8 of the date half, colons at positions 3 and 6 and a  *
035000* comma at position 9 of the time half, and nothing but blank  *
035100* fill past the 10th and 12th character respectively.  Ops     *
035200* reported a bad app feed slipping garbage first-and-second    *
035300* tokens past the old parser and having them counted as if     *
035400* they were real requests (REQ 01-1140) -- this shape check    *
035500* keeps that from ever reaching the LEVEL/COMPONENT checks.    *
035600***************************************************************
035700 2050-CHECK-TIMESTAMP.
035800     MOVE 'N'                         TO WS-TIMESTAMP-OK-SW.
035900
036000     IF  WS-DATE-TOKEN(1:4)           IS NUMERIC
036100     AND WS-DATE-TOKEN(5:1)           EQUAL '-'
036200     AND WS-DATE-TOKEN(6:2)           IS NUMERIC
036300     AND WS-DATE-TOKEN(8:1)           EQUAL '-'
036400     AND WS-DATE-TOKEN(9:2)           IS NUMERIC
036500     AND WS-DATE-TOKEN(11:2)          EQUAL SPACES
036600     AND WS-TIME-TOKEN(1:2)           IS NUMERIC
036700     AND WS-TIME-TOKEN(3:1)           EQUAL ':'
036800     AND WS-TIME-TOKEN(4:2)           IS NUMERIC
036900     AND WS-TIME-TOKEN(6:1)           EQUAL ':'
037000     AND WS-TIME-TOKEN(7:2)           IS NUMERIC
037100     AND WS-TIME-TOKEN(9:1)           EQUAL ','
037200     AND WS-TIME-TOKEN(10:3)          IS NUMERIC
037300     AND WS-TIME-TOKEN(13:2)          EQUAL SPACES
037400         SET TIMESTAMP-IS-VALID       TO TRUE.
037500
037600 2050-EXIT.
037700     EXIT.
037800
037900****************************************************************
038000* CHECK-COMPONENT.                                             *
038100*                                                              *
038200* COMPONENT must begin with the literal 'django.' and be       *
038300* terminated by a colon with no embedded space before it --    *
038400* anything else (a stray component from some other app on the  *
038500* box, or a malformed line) is not counted.  Only the specific *
038600* value 'django.request' turns on IS-DJANGO-REQUEST; other     *
038700* django.* components are LINE-IS-RECOGNIZED but not counted,  *
038800* since the shop only reports on request-handling traffic.     *
038900****************************************************************
039000 2100-CHECK-COMPONENT.
039100     UNSTRING WS-COMPONENT-TOKEN DELIMITED BY ':'
039200         INTO WS-COMPONENT-NAME
039300         COUNT IN WS-COMPONENT-NAME-LEN.
039400
039500     IF  WS-COMPONENT-TOKEN(1:7) EQUAL 'django.'
039600     AND WS-COMPONENT-NAME-LEN GREATER ZERO-VALUE
039700     AND WS-COMPONENT-TOKEN(WS-COMPONENT-NAME-LEN + 1:1)
039800                                          EQUAL ':'
039900         SET LINE-IS-RECOGNIZED           TO TRUE
040000         IF  WS-COMPONENT-NAME EQUAL 'django.request'
040100             SET IS-DJANGO-REQUEST        TO TRUE.
040200
040300 2100-EXIT.
040400     EXIT.
040500
040600****************************************************************
040700* EXTRACT-HANDLER.                                             *
040800*                                                              *
040900* Tokenize MESSAGE by blanks and scan the tokens, in order, for *
041000* the first HTTP verb or literal "Error:" that is immediately  *
041100* followed by a /path token.  First match wins -- a MESSAGE    *
041200* text with more than one verb-looking token only ever yields  *
041300* one handler, the earliest one, same as the on-line zFAM      *
041400* query modes only ever return the first matching key on a    *
041500* table search.                                                *
041600****************************************************************
041700 2500-EXTRACT-HANDLER.
041800     MOVE ONE                         TO WS-MSG-PTR.
041900     MOVE ZEROES                      TO WS-TOKEN-COUNT.
042000     MOVE SPACES                      TO WS-MESSAGE-TOKENS.
042100
042200     PERFORM 2510-NEXT-TOKEN THRU 2510-EXIT
042300         WITH TEST BEFORE
042400         UNTIL WS-MSG-PTR GREATER ONE-SIXTY
042500            OR WS-TOKEN-COUNT EQUAL FORTY.
042600
042700     PERFORM 2520-SCAN-ONE-TOKEN THRU 2520-EXIT
042800         VARYING WS-MSG-IDX FROM ONE BY ONE
042900         UNTIL WS-MSG-IDX GREATER WS-TOKEN-COUNT
043000            OR HANDLER-FOUND.
043100
043200 2500-EXIT.
043300     EXIT.
043400
043500****************************************************************
043600* NEXT-TOKEN.                                                  *
043700*                                                              *
043800* Pull the next blank-delimited token out of WS-MESSAGE-TEXT   *
043900* into WS-MSG-TOKEN(WS-TOKEN-COUNT).  A trailing all-blank     *
044000* token past the end of the real text is backed out by         *
044100* decrementing WS-TOKEN-COUNT, so the token table never        *
044200* carries a phantom empty entry that 2520-SCAN-ONE-TOKEN       *
044300* would have to special-case.                                  *
044400****************************************************************
044500 2510-NEXT-TOKEN.
044600     ADD ONE TO WS-TOKEN-COUNT.
044700
044800     UNSTRING WS-MESSAGE-TEXT DELIMITED BY ALL SPACE
044900         INTO WS-MSG-TOKEN(WS-TOKEN-COUNT)
045000         WITH POINTER WS-MSG-PTR
045100         ON OVERFLOW
045200             ADD ONE-SIXTY TO ONE GIVING WS-MSG-PTR
045300     END-UNSTRING.
045400
045500     IF  WS-MSG-TOKEN(WS-TOKEN-COUNT) EQUAL SPACES
045600         SUBTRACT ONE FROM WS-TOKEN-COUNT
045700         ADD ONE-SIXTY TO ONE GIVING WS-MSG-PTR.
045800
045900 2510-EXIT.
046000     EXIT.
046100
046200****************************************************************
046300* SCAN-ONE-TOKEN.                                              *
046400*                                                              *
046500* PERFORMed once per token collected by 2510-NEXT-TOKEN,       *
046600* VARYING forward until a handler is found or the token table  *
046700* is exhausted.  Delegates the actual verb/literal test to     *
046800* 2521-CHECK-VERB and 2522-CHECK-ERROR-LITERAL so this         *
046900* paragraph stays a pure driving loop.                         *
047000****************************************************************
047100 2520-SCAN-ONE-TOKEN.
047200     PERFORM 2521-CHECK-VERB THRU 2521-EXIT
047300         VARYING WS-VERB-IDX FROM ONE BY ONE
047400         UNTIL WS-VERB-IDX GREATER FIVE
047500            OR HANDLER-FOUND.
047600
047700     IF  NOT HANDLER-FOUND
047800         PERFORM 2522-CHECK-ERROR-LITERAL THRU 2522-EXIT.
047900
048000 2520-EXIT.
048100     EXIT.
048200
048300****************************************************************
048400* CHECK-VERB.                                                  *
048500*                                                              *
048600* Searches WS-HTTP-VERB-TABLE for the current token; on a      *
048700* match, the next token in the table (if there is one) is     *
048800* taken as the /handler path by 2530-TAKE-NEXT-AS-HANDLER.    *
048900* The verb table itself is five entries wide (GET, POST, PUT, *
049000* DELETE, PATCH) -- adding a sixth HTTP verb the app starts   *
049100* using is a one-line change here plus bumping WS-HTTP-VERB   *
049200* OCCURS 5, nothing else in the program has to change.        *
049300****************************************************************
049400 2521-CHECK-VERB.
049500     IF  WS-MSG-TOKEN(WS-MSG-IDX) EQUAL WS-HTTP-VERB(WS-VERB-IDX)
049600         PERFORM 2530-TAKE-NEXT-AS-HANDLER THRU 2530-EXIT.
049700
049800 2521-EXIT.
049900     EXIT.
050000
050100****************************************************************
050200* CHECK-ERROR-LITERAL.                                         *
050300*                                                              *
050400* Checks the current token against the literal "Error:" -- the *
050500* second, less common way a handler path shows up in MESSAGE.  *
050600* Added 02/08/93 (see the change log above) after Ops found    *
050700* error-path log lines were being silently dropped because     *
050800* only the HTTP-verb form was being recognized at the time.    *
050900****************************************************************
051000 2522-CHECK-ERROR-LITERAL.
051100     IF  WS-MSG-TOKEN(WS-MSG-IDX) EQUAL WS-ERROR-LITERAL
051200         PERFORM 2530-TAKE-NEXT-AS-HANDLER THRU 2530-EXIT.
051300
051400 2522-EXIT.
051500     EXIT.
051600
051700****************************************************************
051800* TAKE-NEXT-AS-HANDLER.                                        *
051900*                                                              *
052000* Common tail end for both 2521-CHECK-VERB and                 *
052100* 2522-CHECK-ERROR-LITERAL: takes the token immediately        *
052200* following the one that matched and moves it into             *
052300* WS-HANDLER-RAW-NAME, then sets HANDLER-FOUND so              *
052400* 2520-SCAN-ONE-TOKEN stops looking.  If the matching token    *
052500* was the last one in the table, there is nothing to take and *
052600* the line is left without a handler.                          *
052700****************************************************************
052800 2530-TAKE-NEXT-AS-HANDLER.
052900     IF  WS-MSG-IDX LESS THAN WS-TOKEN-COUNT
053000         ADD WS-MSG-IDX ONE GIVING WS-NEXT-IDX
053100         MOVE WS-MSG-TOKEN(WS-NEXT-IDX) TO WS-HANDLER-RAW-NAME
053200         IF  WS-HANDLER-RAW-FIRST EQUAL '/'
053300             SET HANDLER-FOUND           TO TRUE.
053400
053500 2530-EXIT.
053600     EXIT.
053700
053800****************************************************************
053900* POST-HANDLER-COUNT.                                          *
054000*                                                              *
054100* Finds (or inserts) the handler entry in HS-HANDLER-ENTRY and *
054200* bumps the counter for the current LEVEL.  The table is kept  *
054300* in ascending handler-name order at all times by shifting     *
054400* entries down on insert (see 3200-INSERT-NEW-ENTRY /          *
054500* 3210-SHIFT-ONE-ENTRY), a change made 09/12/95 so ZLAS020     *
054600* never has to sort the table itself before printing.          *
054700****************************************************************
054800 3000-POST-HANDLER-COUNT.
054900     MOVE ONE                         TO WS-INSERT-AT.
055000
055100     PERFORM 3100-FIND-INSERT-POINT THRU 3100-EXIT
055200         VARYING WS-SEARCH-IDX FROM ONE BY ONE
055300         UNTIL WS-SEARCH-IDX GREATER HS-HANDLER-COUNT.
055400
055500     IF  WS-INSERT-AT GREATER HS-HANDLER-COUNT
055600     OR  HS-HANDLER-NAME(WS-INSERT-AT) NOT EQUAL WS-HANDLER-RAW-NAME
055700         PERFORM 3200-INSERT-NEW-ENTRY THRU 3200-EXIT.
055800
055900     PERFORM 3300-BUMP-LEVEL-COUNT THRU 3300-EXIT.
056000
056100 3000-EXIT.
056200     EXIT.
056300
056400****************************************************************
056500* FIND-INSERT-POINT.                                           *
056600*                                                              *
056700* Binary-search-free sequential scan for the handler name (the *
056800* table tops out at FIVE-HUNDRED entries, small enough that a  *
056900* straight scan was judged good enough back in 1991 and nobody *
057000* has had reason to change it since).  Leaves WS-INSERT-AT     *
057100* pointing at either the matching entry or the slot a new      *
057200* entry belongs in.                                            *
057300****************************************************************
057400 3100-FIND-INSERT-POINT.
057500     IF  HS-HANDLER-NAME(WS-SEARCH-IDX) LESS THAN
057600                                        WS-HANDLER-RAW-NAME
057700         ADD ONE TO WS-INSERT-AT.
057800
057900 3100-EXIT.
058000     EXIT.
058100
058200****************************************************************
058300* INSERT-NEW-ENTRY.                                            *
058400*                                                              *
058500* A handler not already in the table is a new entry.  Shifts   *
058600* every entry from WS-INSERT-AT to the current end of the      *
058700* table down one slot via 3210-SHIFT-ONE-ENTRY, then clears    *
058800* and populates the now-empty slot at WS-INSERT-AT, keeping    *
058900* the table in ascending handler-name order without a         *
059000* separate sort pass.                                          *
059100****************************************************************
059200 3200-INSERT-NEW-ENTRY.
059300     IF  HS-HANDLER-COUNT LESS THAN FIVE-HUNDRED
059400         PERFORM 3210-SHIFT-ONE-ENTRY THRU 3210-EXIT
059500             VARYING WS-SHIFT-IDX FROM HS-HANDLER-COUNT BY -1
059600             UNTIL WS-SHIFT-IDX LESS THAN WS-INSERT-AT
059700         ADD ONE TO HS-HANDLER-COUNT
059800         MOVE WS-HANDLER-RAW-NAME    TO HS-HANDLER-NAME(WS-INSERT-AT)
059900         MOVE ZEROES                 TO HS-DEBUG-COUNT(WS-INSERT-AT)
060000                                        HS-INFO-COUNT(WS-INSERT-AT)
060100                                        HS-WARNING-COUNT(WS-INSERT-AT)
060200                                        HS-ERROR-COUNT(WS-INSERT-AT)
060300                                        HS-CRITICAL-COUNT(WS-INSERT-AT).
060400
060500 3200-EXIT.
060600     EXIT.
060700
060800****************************************************************
060900* SHIFT-ONE-ENTRY.                                             *
061000*                                                              *
061100* PERFORMed VARYING, working from the bottom of the occupied   *
061200* table upward, so each entry is copied into the next slot     *
061300* down before that slot is itself overwritten.  Doing this    *
061400* top-down instead would clobber entries before they were     *
061500* copied.                                                      *
061600****************************************************************
061700 3210-SHIFT-ONE-ENTRY.
061800     MOVE HS-HANDLER-ENTRY(WS-SHIFT-IDX)
061900                             TO HS-HANDLER-ENTRY(WS-SHIFT-IDX + 1).
062000
062100 3210-EXIT.
062200     EXIT.
062300
062400****************************************************************
062500* BUMP-LEVEL-COUNT.                                            *
062600*                                                              *
062700* Adds one to the HS-LEVEL-COUNTS-TBL column matching the      *
062800* current LEVEL for the handler entry found or inserted by     *
062900* 3000-POST-HANDLER-COUNT.  Table-driven the same way ZLAS020  *
063000* totals the columns, so the level list only has to be kept in *
063100* step in one place.                                           *
063200****************************************************************
063300 3300-BUMP-LEVEL-COUNT.
063400     IF  WS-LEVEL-TOKEN EQUAL 'DEBUG   '
063500         ADD ONE TO HS-DEBUG-COUNT(WS-INSERT-AT).
063600     IF  WS-LEVEL-TOKEN EQUAL 'INFO    '
063700         ADD ONE TO HS-INFO-COUNT(WS-INSERT-AT).
063800     IF  WS-LEVEL-TOKEN EQUAL 'WARNING '
063900         ADD ONE TO HS-WARNING-COUNT(WS-INSERT-AT).
064000     IF  WS-LEVEL-TOKEN EQUAL 'ERROR   '
064100         ADD ONE TO HS-ERROR-COUNT(WS-INSERT-AT).
064200     IF  WS-LEVEL-TOKEN EQUAL 'CRITICAL'
064300         ADD ONE TO HS-CRITICAL-COUNT(WS-INSERT-AT).
064400
064500 3300-EXIT.
064600     EXIT.
064700
064800****************************************************************
064900* RETURN.                                                      *
065000*                                                              *
065100* Passes DG-RETURN-CODE and LK-RETURN-CODE back to ZLAS001 and *
065200* EXITs the paragraph (this is a subprogram, so it EXIT        *
065300* PROGRAMs rather than GOBACKs -- control returns to the CALL  *
065400* statement in the driver, not to the operating system).       *
065500****************************************************************
065600 9000-RETURN.
065700     GOBACK.
065800
065900 9000-EXIT.
066000     EXIT.
066100
066200****************************************************************
066300* DIAG-MESSAGE.                                                *
066400*                                                              *
066500* Common diagnostic-message paragraph, written out the same    *
066600* way in ZLAS001, ZLAS010, and ZLAS020 (the DG-* data layout   *
066700* is shared via COPY ZLASERR, but the paragraph itself cannot  *
066800* be COPYd across the DATA/PROCEDURE division boundary).       *
066900* Writes the assembled DG-DIAGNOSTIC-LINE to the operator      *
067000* console and sets the abnormal return code.                   *
067100****************************************************************
067200 9997-DIAG-MESSAGE.
067300     DISPLAY DG-DIAGNOSTIC-LINE UPON CONSOLE.
067400     SET DG-ERROR-RC                  TO TRUE.
067500
067600 9997-EXIT.
067700     EXIT.
