000100*****************************************************************
000200* Start - zLAS handler statistics table entry.                  *
000300*                                                                *
000400* One entry exists per distinct request handler (URL path)      *
000500* found in the DJANGO.REQUEST lines of the input log files.     *
000600* The table is kept in ascending HS-HANDLER-NAME sequence at    *
000700* all times by ZLAS010 3000-POST-HANDLER-COUNT -- there is no   *
000800* separate sort step anywhere in the job.                       *
000900*****************************************************************
001000 01  HS-HANDLER-ENTRY        OCCURS 1 TO 0500 TIMES
001100                             DEPENDING ON HS-HANDLER-COUNT
001200                             INDEXED BY HS-HANDLER-IDX.
001300     02  HS-HANDLER-NAME      PIC  X(60) VALUE SPACES.
001400     02  HS-LEVEL-COUNTS.
001500         03  HS-DEBUG-COUNT      PIC 9(07) COMP VALUE ZEROES.
001600         03  HS-INFO-COUNT       PIC 9(07) COMP VALUE ZEROES.
001700         03  HS-WARNING-COUNT    PIC 9(07) COMP VALUE ZEROES.
001800         03  HS-ERROR-COUNT      PIC 9(07) COMP VALUE ZEROES.
001900         03  HS-CRITICAL-COUNT   PIC 9(07) COMP VALUE ZEROES.
002000     02  HS-LEVEL-COUNTS-TBL REDEFINES HS-LEVEL-COUNTS.
002100         03  HS-LEVEL-COUNT  OCCURS 5 TIMES PIC 9(07) COMP.
002200     02  FILLER               PIC  X(08) VALUE SPACES.
002300*****************************************************************
002400* End   - zLAS handler statistics table entry.                  *
002500*****************************************************************
