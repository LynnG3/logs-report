000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ZLAS001.
000300 AUTHOR.     Rich Jackson and Randy Frerking.
000400 INSTALLATION.  DATA CENTER OPERATIONS.
000500 DATE-WRITTEN.  05/10/91.
000600 DATE-COMPILED.
000700 SECURITY.   UNCLASSIFIED.
000800***************************************************************
000900*                                                              *
001000* zLAS - z/OS Log Analysis System.                              *
001100*                                                              *
001200* This is the driver step of the zLAS batch job.  It reads the *
001300* ZLASPARM control card, validates the requested report name,  *
001400* CALLs ZLAS010 to scan the input log files named on the       *
001500* control card and build the handler-statistics table, and     *
001600* CALLs ZLAS020 to turn that table into the printed Handlers   *
001700* report.  There is one zLAS report available today --         *
001800* HANDLERS -- named on the control card the same way the       *
001900* on-line zFAM Query Mode names its function.                  *
002000*                                                              *
002100* This job step is nightly batch, run against the prior day's  *
002200* Django application server logs after they are pulled off the *
002300* app boxes and cataloged as the ZLASxxxx DDNAMEs that the      *
002400* control card names.  There is deliberately no on-line         *
002500* counterpart -- unlike the zFAM query modes this replaced a    *
002600* piece of, nobody sits at a screen watching this run; a bad    *
002700* return code is the only signal anyone downstream gets, so     *
002800* every failure path below writes an operator-console message   *
002900* before it sets one.                                           *
003000*                                                              *
003100* Date       UserID   Description                              *
003200* ---------- -------- ----------------------------------------*
003300* 05/10/91   RJ       Initial write -- carved out of the zFAM  *
003400*                     on-line suite for the batch log-volume   *
003500*                     study (REQ 91-0447).                     *
003600* 05/14/91   RF       Wired in ZLAS010/ZLAS020 CALL interface. *
003700* 08/03/91   RJ       Added 1100-VALIDATE-REPORT-NAME -- ops    *
003800*                     wanted the job to fail fast on a bad      *
003900*                     control card instead of running to the    *
004000*                     end with nothing to show for it.          *
004100* 11/19/92   BC       Return code from ZLAS010 now checked      *
004200*                     before ZLAS020 is CALLed (REQ 92-1288).   *
004300* 09/12/95   RF       Added the empty-table check and the       *
004400*                     "No logs found" message.                  *
004500* 10/06/98   RF       Y2K REVIEW - no stored dates in this      *
004600*                     program.  No change required.             *
004700* 04/02/01   JS       Control card now allows up to 200 input   *
004800*                     files, was 50 (REQ 01-0512).              *
004900* 07/11/01   JS       Job-start console message now shows the    *
005000*                     run date, requested by ops for the batch   *
005100*                     log (REQ 01-0885).                          *
005200* 09/04/01   JS       ONE and ZERO-VALUE moved to 77-levels per   *
005300*                     the shop standards review -- standalone     *
005400*                     work fields, not part of any record.        *
005500***************************************************************
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT ZLAS-PARM-FILE ASSIGN TO ZLASPRM
006300            ORGANIZATION IS LINE SEQUENTIAL
006400            FILE STATUS  IS WS-PARM-FILE-STATUS.
006500 DATA DIVISION.
006600 FILE SECTION.
006700 FD  ZLAS-PARM-FILE
006800     LABEL RECORDS ARE STANDARD.
006900 01  PF-CONTROL-LINE            PIC  X(80).
007000
007100 WORKING-STORAGE SECTION.
007200***************************************************************
007300* DEFINE LOCAL VARIABLES                                       *
007400*                                                               *
007500* ONE and ZERO-VALUE are the standalone loop/compare constants  *
007600* this program needs; they are not part of any record, which   *
007700* is why they sit at the 77 level instead of grouped under a   *
007800* 01.  Everything else in WORKING-STORAGE below is either a    *
007900* file-status/switch block, a counter block, or a COPY member  *
008000* shared with ZLAS010 and/or ZLAS020.                          *
008100***************************************************************
008200 77  ONE                        PIC S9(08) COMP VALUE 1.
008300 77  ZERO-VALUE                 PIC S9(08) COMP VALUE 0.
008400
008500 01  WS-PARM-FILE-STATUS        PIC  X(02) VALUE '00'.
008600     88  WS-PARM-FILE-OK                    VALUE '00'.
008700     88  WS-PARM-FILE-EOF                   VALUE '10'.
008800
008900 01  WS-SWITCHES.
009000     05  WS-PARM-EOF-SW         PIC  X(01) VALUE 'N'.
009100         88  PARM-AT-END                    VALUE 'Y'.
009200     05  FILLER                 PIC  X(01) VALUE SPACES.
009300
009400 01  WS-COUNTERS.
009500     05  WS-DDNAME-IDX          PIC 9(03) COMP VALUE ZEROES.
009600     05  WS-FILE-COUNT          PIC 9(03) COMP VALUE ZEROES.
009700     05  FILLER                 PIC  X(01) VALUE SPACES.
009800
009900 01  WS-VALID-REPORT-NAME       PIC  X(08) VALUE 'HANDLERS'.
010000
010100 01  WS-RUN-DATE                PIC 9(06) VALUE ZEROES.
010200 01  WS-RUN-DATE-X REDEFINES WS-RUN-DATE.
010300     05  WS-RUN-YY              PIC 9(02).
010400     05  WS-RUN-MM              PIC 9(02).
010500     05  WS-RUN-DD              PIC 9(02).
010600
010700 01  HS-HANDLER-COUNT           PIC 9(03) COMP VALUE ZEROES.
010800
010900     COPY ZLASPRM.
011000
011100 01  LK-DDNAME-TABLE.
011200     05  LK-DDNAME  OCCURS 1 TO 200 TIMES
011300                    DEPENDING ON WS-FILE-COUNT
011400                    PIC X(08) VALUE SPACES.
011500
011600     COPY ZLASERR.
011700
011800     COPY ZLASHST.
011900
012000 PROCEDURE DIVISION.
012100
012200***************************************************************
012300* Main process.                                                *
012400***************************************************************
012500     PERFORM 1000-INITIALIZE          THRU 1000-EXIT.
012600
012700     IF  DG-NORMAL-RC
012800         PERFORM 1100-VALIDATE-REPORT-NAME THRU 1100-EXIT.
012900
013000     IF  DG-NORMAL-RC
013100         PERFORM 2000-PROCESS-ZLAS    THRU 2000-EXIT.
013200
013300     PERFORM 9000-RETURN              THRU 9000-EXIT.
013400
013500****************************************************************
013600* INITIALIZE.                                                  *
013700*                                                              *
013800* Zero out the running handler count before ZLAS010 ever gets  *
013900* CALLed, log the run date to the console for the operator log *
014000* (ops wanted a timestamp on every zLAS step so a re-run can be *
014100* told apart from the original in the JES spool), and open the *
014200* control card.  Nothing here touches an input log file; that  *
014300* does not happen until ZLAS010 is CALLed further down.        *
014400****************************************************************
014500 1000-INITIALIZE.
014600     SET  DG-NORMAL-RC                 TO TRUE.
014700     MOVE ZEROES                       TO HS-HANDLER-COUNT.
014800     ACCEPT WS-RUN-DATE                FROM DATE.
014900     DISPLAY 'ZLAS001 RUN DATE: ' WS-RUN-MM '/' WS-RUN-DD
015000             '/' WS-RUN-YY               UPON CONSOLE.
015100
015200     PERFORM 1010-READ-PARM-FILE       THRU 1010-EXIT.
015300
015400 1000-EXIT.
015500     EXIT.
015600
015700****************************************************************
015800* READ-PARM-FILE.                                              *
015900*                                                              *
016000* ZLASPARM carries exactly one header card (the report name    *
016100* and the count of DDNAME cards that follow) and then          *
016200* PC-FILE-COUNT detail cards, one per input log file the job   *
016300* step allocated.  A missing or unreadable ZLASPARM is a hard  *
016400* stop -- there is no default report and no default file      *
016500* list, so the diagnostic message is built and control        *
016600* returns without CALLing either worker program.               *
016700****************************************************************
016800 1010-READ-PARM-FILE.
016900     OPEN INPUT ZLAS-PARM-FILE.
017000
017100     IF  NOT WS-PARM-FILE-OK
017200         MOVE 'ZLAS001 '               TO DG-PROGRAM
017300         MOVE 'ZLASPRM '               TO DG-DDNAME
017400         MOVE WS-PARM-FILE-STATUS      TO DG-FILE-STATUS
017500         MOVE 'CONTROL CARD FILE COULD NOT BE OPENED'
017600                                       TO DG-REASON-TEXT
017700         PERFORM 9997-DIAG-MESSAGE   THRU 9997-EXIT
017800     ELSE
017900         READ ZLAS-PARM-FILE INTO PC-CONTROL-RECORD
018000             AT END
018100                 SET PARM-AT-END       TO TRUE
018200         END-READ
018300         IF  NOT PARM-AT-END
018400             MOVE PC-FILE-COUNT        TO WS-FILE-COUNT
018500             PERFORM 1020-READ-DDNAME-CARDS THRU 1020-EXIT
018600                 VARYING WS-DDNAME-IDX FROM ONE BY ONE
018700                 UNTIL WS-DDNAME-IDX GREATER WS-FILE-COUNT
018800                    OR PARM-AT-END
018900         CLOSE ZLAS-PARM-FILE.
019000
019100 1010-EXIT.
019200     EXIT.
019300
019400****************************************************************
019500* READ-DDNAME-CARDS.                                           *
019600*                                                              *
019700* Posts one detail card into LK-DDNAME-TABLE per pass.  This   *
019800* is PERFORMed VARYING out of 1010-READ-PARM-FILE, once per    *
019900* file the header card claimed, so a short ZLASPARM (fewer     *
020000* detail cards than PC-FILE-COUNT promised) simply leaves the  *
020100* tail of the table blank rather than abending -- ZLAS010      *
020200* treats a blank DDNAME entry as nothing to open.               *
020300****************************************************************
020400 1020-READ-DDNAME-CARDS.
020500     READ ZLAS-PARM-FILE INTO PC-CONTROL-RECORD
020600         AT END
020700             SET PARM-AT-END           TO TRUE
020800     END-READ.
020900
021000     IF  NOT PARM-AT-END
021100         MOVE PC-DDNAME               TO LK-DDNAME(WS-DDNAME-IDX).
021200
021300 1020-EXIT.
021400     EXIT.
021500
021600****************************************************************
021700* VALIDATE-REPORT-NAME.                                        *
021800*                                                              *
021900* HANDLERS is the only report zLAS knows how to build today.   *
022000* Ops asked (REQ 91-0512) that a bad control card fail the job *
022100* step immediately, with a message naming the problem, rather  *
022200* than let the step run to completion against an empty or      *
022300* nonsense report request and leave nothing in the output      *
022400* dataset to show for the CPU time.                            *
022500****************************************************************
022600 1100-VALIDATE-REPORT-NAME.
022700     IF  PC-REPORT-NAME NOT EQUAL WS-VALID-REPORT-NAME
022800         MOVE 'ZLAS001 '               TO DG-PROGRAM
022900         MOVE SPACES                   TO DG-DDNAME
023000         MOVE SPACES                   TO DG-FILE-STATUS
023100         MOVE 'REQUESTED REPORT NAME NOT RECOGNIZED'
023200                                       TO DG-REASON-TEXT
023300         PERFORM 9997-DIAG-MESSAGE   THRU 9997-EXIT.
023400
023500 1100-EXIT.
023600     EXIT.
023700
023800****************************************************************
023900* PROCESS-ZLAS.                                                *
024000*                                                              *
024100* CALL ZLAS010 to walk every input log file named on the       *
024200* control card and build the handler-statistics table; if     *
024300* that comes back clean but the table is still empty, that is *
024400* treated as a driver-level failure (REQ 91-0447 -- ops does  *
024500* not want a job that "succeeded" with nothing to report),    *
024600* and ZLAS020 is never CALLed.  Otherwise CALL ZLAS020 to turn *
024700* the table into the printed Handlers report.                  *
024800****************************************************************
024900 2000-PROCESS-ZLAS.
025000     CALL 'ZLAS010' USING WS-FILE-COUNT
025100                          LK-DDNAME-TABLE
025200                          HS-HANDLER-COUNT
025300                          HS-HANDLER-ENTRY
025400                          DG-RETURN-CODE.
025500
025600     IF  DG-NORMAL-RC
025700         IF  HS-HANDLER-COUNT EQUAL ZERO-VALUE
025800             DISPLAY DG-NO-LOGS-LINE UPON CONSOLE
025900             SET DG-ERROR-RC              TO TRUE
026000         ELSE
026100             CALL 'ZLAS020' USING HS-HANDLER-COUNT
026200                                  HS-HANDLER-ENTRY
026300                                  DG-RETURN-CODE.
026400
026500 2000-EXIT.
026600     EXIT.
026700
026800****************************************************************
026900* RETURN.                                                      *
027000*                                                              *
027100* Post the step return code and GOBACK to the operating        *
027200* system.                                                      *
027300* A normal run posts RC=0; anything this job flagged along the *
027400* way -- bad ZLASPARM, bad report name, a ZLAS010/ZLAS020      *
027500* failure, or an empty handler table -- posts RC=1 so the JCL  *
027600* COND/IF logic downstream in the job can see the failure and  *
027700* skip whatever step consumes this report.                     *
027800****************************************************************
027900 9000-RETURN.
028000     IF  DG-NORMAL-RC
028100         MOVE ZERO-VALUE               TO RETURN-CODE
028200     ELSE
028300         MOVE ONE                      TO RETURN-CODE.
028400     GOBACK.
028500
028600 9000-EXIT.
028700     EXIT.
028800
028900****************************************************************
029000* DIAG-MESSAGE.                                                *
029100*                                                              *
029200* Common diagnostic-message paragraph, written out the same    *
029300* way in ZLAS001, ZLAS010, and ZLAS020 (the DG-* data layout   *
029400* is shared via COPY ZLASERR, but the paragraph itself cannot  *
029500* be COPYd across the DATA/PROCEDURE division boundary).       *
029600* Writes the assembled DG-DIAGNOSTIC-LINE to the operator      *
029700* console and sets the abnormal return code so 9000-RETURN    *
029800* posts a failing RC.                                         *
029900****************************************************************
030000 9997-DIAG-MESSAGE.
030100     DISPLAY DG-DIAGNOSTIC-LINE UPON CONSOLE.
030200     SET DG-ERROR-RC                  TO TRUE.
030300
030400 9997-EXIT.
030500     EXIT.
