000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ZLAS020.
000300 AUTHOR.     Rich Jackson and Randy Frerking.
000400 INSTALLATION.  DATA CENTER OPERATIONS.
000500 DATE-WRITTEN.  05/16/91.
000600 DATE-COMPILED.
000700 SECURITY.   UNCLASSIFIED.
000800***************************************************************
000900*                                                              *
001000* zLAS - z/OS Log Analysis System.                             *
001100*                                                              *
001200* This program is CALLed by the zLAS driver (ZLAS001) once     *
001300* ZLAS010 has built the handler-statistics table.  It sums     *
001400* the per-level grand totals, then prints the Handlers report  *
001500* to RPTOUT -- one heading line, one detail line per handler   *
001600* (already in ascending name order), and one grand-total line. *
001700*                                                              *
001800* Columns on both the heading and the detail/total lines are   *
001900* tab-separated (X'09'), not space-padded -- the shop's        *
002000* downstream reporting load job reads this file as a delimited *
002100* feed, not as fixed columns, so the tab position matters as    *
002200* much as the printed width does.  This program does not care  *
002300* what the numbers mean, only that they add up; level-code and  *
002400* handler-path validation both happened upstream in ZLAS010.    *
002500*                                                              *
002600* Date       UserID   Description                              *
002700* ---------- -------- ----------------------------------------*
002800* 05/16/91   RF       Initial write for the log-volume study   *
002900*                     requested by Ops Support (REQ 91-0447).  *
003000* 08/03/91   RJ       Report heading widths lined up with the  *
003100*                     printer spacing chart Ops signed off on. *
003200* 11/19/92   BC       Totals line now sums the REDEFINES table *
003300*                     instead of five separate ADD statements  *
003400*                     (REQ 92-1288).                            *
003500* 09/12/95   RF       Added the "No data available for report."*
003600*                     line for an empty statistics table.       *
003700* 10/06/98   RF       Y2K REVIEW - no stored dates in this      *
003800*                     program.  No change required.             *
003900* 04/02/01   JS       Widened WS-REPORT-LINE to 133 bytes to    *
004000*                     match the shop's standard print line      *
004100*                     (REQ 01-0512).                            *
004200* 07/11/01   JS       Job-start console message now shows the    *
004300*                     run date, requested by ops for the batch   *
004400*                     log (REQ 01-0885).                          *
004500* 08/22/01   JS       Column separator on the Handlers report was *
004600*                     wired up as X'05' -- the downstream load    *
004700*                     job expects a real tab (X'09') between      *
004800*                     columns.  Fixed all ten occurrences in the   *
004900*                     heading and detail line layouts (REQ         *
005000*                     01-0930).                                    *
005100* 09/04/01   JS       ONE, ZERO-VALUE and FIVE moved to 77-levels  *
005200*                     per the shop standards review -- standalone  *
005300*                     work fields, not part of any record.         *
005400***************************************************************
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT ZLAS-REPORT-FILE ASSIGN TO RPTOUT
006200            ORGANIZATION IS LINE SEQUENTIAL
006300            FILE STATUS  IS WS-RPT-FILE-STATUS.
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  ZLAS-REPORT-FILE
006700     LABEL RECORDS ARE STANDARD.
006800 01  RF-REPORT-LINE             PIC  X(133).
006900
007000 WORKING-STORAGE SECTION.
007100***************************************************************
007200* DEFINE LOCAL VARIABLES                                       *
007300*                                                              *
007400* ONE, ZERO-VALUE, and FIVE are standalone loop/compare/limit   *
007500* constants -- FIVE is the level-column count (DEBUG, INFO,    *
007600* WARNING, ERROR, CRITICAL) used to drive the column loop in   *
007700* 2110-ADD-ONE-COLUMN and 3100-WRITE-DETAIL-LINE.  None of     *
007800* the three is part of any record, hence the 77 level.         *
007900***************************************************************
008000 77  ONE                        PIC S9(08) COMP VALUE 1.
008100 77  ZERO-VALUE                 PIC S9(08) COMP VALUE 0.
008200 77  FIVE                       PIC S9(08) COMP VALUE 5.
008300
008400 01  WS-RPT-FILE-STATUS         PIC  X(02) VALUE '00'.
008500     88  WS-RPT-FILE-OK                     VALUE '00'.
008600
008700 01  WS-COUNTERS.
008800     05  WS-HANDLER-IDX         PIC 9(03) COMP VALUE ZEROES.
008900     05  WS-COL-IDX             PIC 9(03) COMP VALUE ZEROES.
009000     05  FILLER                 PIC  X(01) VALUE SPACES.
009100
009200 01  WS-GRAND-TOTALS.
009300     05  WS-TOTAL-DEBUG         PIC 9(07) COMP VALUE ZEROES.
009400     05  WS-TOTAL-INFO          PIC 9(07) COMP VALUE ZEROES.
009500     05  WS-TOTAL-WARNING       PIC 9(07) COMP VALUE ZEROES.
009600     05  WS-TOTAL-ERROR         PIC 9(07) COMP VALUE ZEROES.
009700     05  WS-TOTAL-CRITICAL      PIC 9(07) COMP VALUE ZEROES.
009800 01  WS-GRAND-TOTALS-TBL REDEFINES WS-GRAND-TOTALS.
009900     05  WS-TOTAL-COUNT         OCCURS 5 TIMES PIC 9(07) COMP.
010000 01  WS-GRAND-TOTAL-REQUESTS    PIC 9(09) COMP VALUE ZEROES.
010100
010200 01  WS-RUN-DATE                PIC 9(06) VALUE ZEROES.
010300 01  WS-RUN-DATE-X REDEFINES WS-RUN-DATE.
010400     05  WS-RUN-YY              PIC 9(02).
010500     05  WS-RUN-MM              PIC 9(02).
010600     05  WS-RUN-DD              PIC 9(02).
010700
010800 01  WS-EDIT-SOURCE             PIC 9(07) COMP VALUE ZEROES.
010900 01  WS-COUNT-EDIT              PIC ZZZZZZ9.
011000 01  WS-COUNT-LEFT              PIC  X(07) JUSTIFIED LEFT.
011100
011200 01  WS-TOTAL-REQ-EDIT          PIC Z(08)9.
011300 01  WS-TOTAL-REQ-LEFT          PIC  X(09) JUSTIFIED LEFT.
011400
011500 01  WS-HEADING-LINE.
011600     05  FILLER                 PIC  X(20) VALUE 'HANDLER'.
011700     05  FILLER                 PIC  X(01) VALUE X'09'.
011800     05  FILLER                 PIC  X(07) VALUE 'DEBUG'.
011900     05  FILLER                 PIC  X(01) VALUE X'09'.
012000     05  FILLER                 PIC  X(07) VALUE 'INFO'.
012100     05  FILLER                 PIC  X(01) VALUE X'09'.
012200     05  FILLER                 PIC  X(07) VALUE 'WARNING'.
012300     05  FILLER                 PIC  X(01) VALUE X'09'.
012400     05  FILLER                 PIC  X(07) VALUE 'ERROR'.
012500     05  FILLER                 PIC  X(01) VALUE X'09'.
012600     05  FILLER                 PIC  X(08) VALUE 'CRITICAL'.
012700     05  FILLER                 PIC  X(72) VALUE SPACES.
012800
012900 01  WS-DETAIL-LINE.
013000     05  WD-HANDLER-NAME        PIC  X(20) VALUE SPACES.
013100     05  FILLER                 PIC  X(01) VALUE X'09'.
013200     05  WD-DEBUG-COUNT         PIC  X(07) VALUE SPACES.
013300     05  FILLER                 PIC  X(01) VALUE X'09'.
013400     05  WD-INFO-COUNT          PIC  X(07) VALUE SPACES.
013500     05  FILLER                 PIC  X(01) VALUE X'09'.
013600     05  WD-WARNING-COUNT       PIC  X(07) VALUE SPACES.
013700     05  FILLER                 PIC  X(01) VALUE X'09'.
013800     05  WD-ERROR-COUNT         PIC  X(07) VALUE SPACES.
013900     05  FILLER                 PIC  X(01) VALUE X'09'.
014000     05  WD-CRITICAL-COUNT      PIC  X(07) VALUE SPACES.
014100     05  FILLER                 PIC  X(73) VALUE SPACES.
014200
014300 01  WS-TOTAL-REQ-LINE          PIC  X(40) VALUE SPACES.
014400 01  WS-NO-DATA-LINE            PIC  X(45) VALUE
014500     'No data available for report.'.
014600
014700     COPY ZLASERR.
014800
014900 LINKAGE SECTION.
015000 01  HS-HANDLER-COUNT           PIC 9(03) COMP.
015100     COPY ZLASHST.
015200 01  LK-RETURN-CODE             PIC 9(02) COMP.
015300
015400 PROCEDURE DIVISION USING HS-HANDLER-COUNT
015500                          HS-HANDLER-ENTRY
015600                          LK-RETURN-CODE.
015700
015800***************************************************************
015900* Main process.                                                *
016000***************************************************************
016100     PERFORM 1000-INITIALIZE          THRU 1000-EXIT.
016200
016300     IF  DG-NORMAL-RC
016400         IF  HS-HANDLER-COUNT EQUAL ZERO-VALUE
016500             PERFORM 3900-WRITE-NO-DATA THRU 3900-EXIT
016600         ELSE
016700             PERFORM 2000-CALCULATE-TOTALS THRU 2000-EXIT
016800             PERFORM 3000-BUILD-REPORT     THRU 4000-EXIT.
016900
017000     PERFORM 9000-RETURN               THRU 9000-EXIT.
017100
017200****************************************************************
017300* INITIALIZE.                                                  *
017400*                                                              *
017500* Zero the running grand-total counters and the column-total   *
017600* table (WS-GRAND-TOTALS / WS-GRAND-TOTALS-TBL) before the     *
017700* first handler is ever added in, log the run date to the      *
017800* console the same way ZLAS001 and ZLAS010 do, and open        *
017900* RPTOUT.  A report that cannot open its own output dataset    *
018000* has nothing left to do, so that path drops straight to the   *
018100* diagnostic message and never gets near                      *
018200* 2000-CALCULATE-TOTALS.                                       *
018300****************************************************************
018400 1000-INITIALIZE.
018500     SET  DG-NORMAL-RC                 TO TRUE.
018600     MOVE LK-RETURN-CODE               TO DG-RETURN-CODE.
018700     ACCEPT WS-RUN-DATE                FROM DATE.
018800     DISPLAY 'ZLAS020 RUN DATE: ' WS-RUN-MM '/' WS-RUN-DD
018900             '/' WS-RUN-YY               UPON CONSOLE.
019000
019100     OPEN OUTPUT ZLAS-REPORT-FILE.
019200
019300     IF  NOT WS-RPT-FILE-OK
019400         MOVE 'ZLAS020 '               TO DG-PROGRAM
019500         MOVE 'RPTOUT  '               TO DG-DDNAME
019600         MOVE WS-RPT-FILE-STATUS       TO DG-FILE-STATUS
019700         MOVE 'REPORT FILE COULD NOT BE OPENED'
019800                                       TO DG-REASON-TEXT
019900         PERFORM 9997-DIAG-MESSAGE   THRU 9997-EXIT.
020000
020100 1000-EXIT.
020200     EXIT.
020300
020400****************************************************************
020500* CALCULATE-TOTALS.                                            *
020600*                                                              *
020700* Walk HS-HANDLER-ENTRY once, front to back, adding each       *
020800* handler's five level counters into the matching grand-total  *
020900* slot and into WS-GRAND-TOTAL-REQUESTS.  The table is already *
021000* in ascending handler-name order by the time it reaches this  *
021100* program (ZLAS010 keeps it sorted on insert), so this pass    *
021200* never needs to reorder anything, only accumulate.            *
021300****************************************************************
021400 2000-CALCULATE-TOTALS.
021500     MOVE ZEROES                       TO WS-GRAND-TOTALS.
021600     MOVE ZEROES                       TO WS-GRAND-TOTAL-REQUESTS.
021700
021800     PERFORM 2100-ADD-ONE-HANDLER      THRU 2100-EXIT
021900         VARYING WS-HANDLER-IDX FROM ONE BY ONE
022000         UNTIL WS-HANDLER-IDX GREATER HS-HANDLER-COUNT.
022100
022200 2000-EXIT.
022300     EXIT.
022400
022500****************************************************************
022600* ADD-ONE-HANDLER.                                             *
022700*                                                              *
022800* PERFORMed once per table entry.  Drives the per-column add   *
022900* via 2110-ADD-ONE-COLUMN so the five DEBUG/INFO/WARNING/      *
023000* ERROR/CRITICAL counters and the running request total all    *
023100* move together, rather than five separate ADD statements      *
023200* that would have to be kept in step by hand every time a      *
023300* level is added.                                              *
023400****************************************************************
023500 2100-ADD-ONE-HANDLER.
023600     PERFORM 2110-ADD-ONE-COLUMN       THRU 2110-EXIT
023700         VARYING WS-COL-IDX FROM ONE BY ONE
023800         UNTIL WS-COL-IDX GREATER FIVE.
023900
024000 2100-EXIT.
024100     EXIT.
024200
024300****************************************************************
024400* ADD-ONE-COLUMN.                                              *
024500*                                                              *
024600* Adds HS-LEVEL-COUNTS-TBL(WS-COL-IDX) for the current handler *
024700* into WS-GRAND-TOTALS-TBL(WS-COL-IDX) and into                *
024800* WS-GRAND-TOTAL-REQUESTS.  Table-driven on purpose (REQ       *
024900* 92-1288) -- Ops had asked why five nearly identical ADD      *
025000* statements needed five nearly identical bug fixes back when  *
025100* the level list changed once before.                          *
025200****************************************************************
025300 2110-ADD-ONE-COLUMN.
025400     ADD HS-LEVEL-COUNT(WS-HANDLER-IDX, WS-COL-IDX)
025500         TO WS-TOTAL-COUNT(WS-COL-IDX).
025600     ADD HS-LEVEL-COUNT(WS-HANDLER-IDX, WS-COL-IDX)
025700         TO WS-GRAND-TOTAL-REQUESTS.
025800
025900 2110-EXIT.
026000     EXIT.
026100
026200****************************************************************
026300* BUILD-REPORT.                                                *
026400*                                                              *
026500* Writes the heading line, then one detail line per handler in *
026600* the table (already sorted ascending by ZLAS010), then the    *
026700* grand-total line.  If the table came in empty -- which       *
026800* should not happen, since ZLAS001 already screens out an      *
026900* empty table before this program is ever CALLed, but the      *
027000* check is kept here anyway as a belt-and-suspenders guard --  *
027100* the "No data available for report." line is written instead *
027200* and nothing else is.                                         *
027300****************************************************************
027400 3000-BUILD-REPORT.
027500     MOVE WS-GRAND-TOTAL-REQUESTS       TO WS-TOTAL-REQ-EDIT.
027600     MOVE WS-TOTAL-REQ-EDIT             TO WS-TOTAL-REQ-LEFT.
027700     STRING 'Total requests: '  DELIMITED BY SIZE
027800            WS-TOTAL-REQ-LEFT   DELIMITED BY SPACE
027900            INTO WS-TOTAL-REQ-LINE.
028000
028100     MOVE WS-TOTAL-REQ-LINE            TO RF-REPORT-LINE.
028200     WRITE RF-REPORT-LINE.
028300
028400     MOVE SPACES                       TO RF-REPORT-LINE.
028500     WRITE RF-REPORT-LINE.
028600
028700     MOVE WS-HEADING-LINE              TO RF-REPORT-LINE.
028800     WRITE RF-REPORT-LINE.
028900
029000     PERFORM 3100-WRITE-DETAIL-LINE    THRU 3100-EXIT
029100         VARYING WS-HANDLER-IDX FROM ONE BY ONE
029200         UNTIL WS-HANDLER-IDX GREATER HS-HANDLER-COUNT.
029300
029400     PERFORM 3800-WRITE-TOTAL-LINE     THRU 3800-EXIT.
029500
029600     CLOSE ZLAS-REPORT-FILE.
029700
029800 3000-EXIT.
029900     EXIT.
030000
030100 4000-EXIT.
030200     EXIT.
030300
030400****************************************************************
030500* WRITE-DETAIL-LINE.                                           *
030600*                                                              *
030700* Moves one HS-HANDLER-ENTRY into WS-DETAIL-LINE column by     *
030800* column, right-justifying each of the five level counts via   *
030900* 3050-EDIT-COUNT-LEFT before it is dropped into place, and    *
031000* writes the assembled line to RPTOUT.  Columns are separated  *
031100* by a literal tab (X'09') per the shop print-line standard,   *
031200* not by spaces -- the downstream load job that picks this     *
031300* report up expects a real tab between fields.                 *
031400****************************************************************
031500 3100-WRITE-DETAIL-LINE.
031600     MOVE HS-HANDLER-NAME(WS-HANDLER-IDX) TO WD-HANDLER-NAME.
031700
031800     MOVE HS-DEBUG-COUNT(WS-HANDLER-IDX)  TO WS-EDIT-SOURCE
031900     PERFORM 3050-EDIT-COUNT-LEFT       THRU 3050-EXIT
032000     MOVE WS-COUNT-LEFT                   TO WD-DEBUG-COUNT.
032100
032200     MOVE HS-INFO-COUNT(WS-HANDLER-IDX)   TO WS-EDIT-SOURCE
032300     PERFORM 3050-EDIT-COUNT-LEFT       THRU 3050-EXIT
032400     MOVE WS-COUNT-LEFT                   TO WD-INFO-COUNT.
032500
032600     MOVE HS-WARNING-COUNT(WS-HANDLER-IDX) TO WS-EDIT-SOURCE
032700     PERFORM 3050-EDIT-COUNT-LEFT       THRU 3050-EXIT
032800     MOVE WS-COUNT-LEFT                   TO WD-WARNING-COUNT.
032900
033000     MOVE HS-ERROR-COUNT(WS-HANDLER-IDX)  TO WS-EDIT-SOURCE
033100     PERFORM 3050-EDIT-COUNT-LEFT       THRU 3050-EXIT
033200     MOVE WS-COUNT-LEFT                   TO WD-ERROR-COUNT.
033300
033400     MOVE HS-CRITICAL-COUNT(WS-HANDLER-IDX) TO WS-EDIT-SOURCE
033500     PERFORM 3050-EDIT-COUNT-LEFT       THRU 3050-EXIT
033600     MOVE WS-COUNT-LEFT                   TO WD-CRITICAL-COUNT.
033700
033800     MOVE WS-DETAIL-LINE                  TO RF-REPORT-LINE.
033900     WRITE RF-REPORT-LINE.
034000
034100 3100-EXIT.
034200     EXIT.
034300
034400****************************************************************
034500* EDIT-COUNT-LEFT.                                             *
034600*                                                              *
034700* Small helper PERFORMed once per column of a detail or total  *
034800* line.  MOVEs the COMP counter through a numeric-edited field *
034900* and then into a left-justified alphanumeric field, so a      *
035000* small count (say 7) prints as "7" and not "0000007" on the   *
035100* report.                                                      *
035200****************************************************************
035300 3050-EDIT-COUNT-LEFT.
035400     MOVE WS-EDIT-SOURCE                  TO WS-COUNT-EDIT.
035500     MOVE WS-COUNT-EDIT                   TO WS-COUNT-LEFT.
035600
035700 3050-EXIT.
035800     EXIT.
035900
036000****************************************************************
036100* WRITE-TOTAL-LINE.                                            *
036200*                                                              *
036300* Builds and writes the grand-total line -- the five column    *
036400* totals accumulated in 2000-CALCULATE-TOTALS, tab-separated   *
036500* the same as a detail line, plus the "Total requests: nnn"    *
036600* trailer the report format calls for.                         *
036700****************************************************************
036800 3800-WRITE-TOTAL-LINE.
036900     MOVE SPACES                          TO WD-HANDLER-NAME.
037000
037100     MOVE WS-TOTAL-DEBUG                  TO WS-EDIT-SOURCE
037200     PERFORM 3050-EDIT-COUNT-LEFT       THRU 3050-EXIT
037300     MOVE WS-COUNT-LEFT                   TO WD-DEBUG-COUNT.
037400
037500     MOVE WS-TOTAL-INFO                   TO WS-EDIT-SOURCE
037600     PERFORM 3050-EDIT-COUNT-LEFT       THRU 3050-EXIT
037700     MOVE WS-COUNT-LEFT                   TO WD-INFO-COUNT.
037800
037900     MOVE WS-TOTAL-WARNING                TO WS-EDIT-SOURCE
038000     PERFORM 3050-EDIT-COUNT-LEFT       THRU 3050-EXIT
038100     MOVE WS-COUNT-LEFT                   TO WD-WARNING-COUNT.
038200
038300     MOVE WS-TOTAL-ERROR                  TO WS-EDIT-SOURCE
038400     PERFORM 3050-EDIT-COUNT-LEFT       THRU 3050-EXIT
038500     MOVE WS-COUNT-LEFT                   TO WD-ERROR-COUNT.
038600
038700     MOVE WS-TOTAL-CRITICAL               TO WS-EDIT-SOURCE
038800     PERFORM 3050-EDIT-COUNT-LEFT       THRU 3050-EXIT
038900     MOVE WS-COUNT-LEFT                   TO WD-CRITICAL-COUNT.
039000
039100     MOVE WS-DETAIL-LINE                  TO RF-REPORT-LINE.
039200     WRITE RF-REPORT-LINE.
039300
039400 3800-EXIT.
039500     EXIT.
039600
039700****************************************************************
039800* WRITE-NO-DATA.                                               *
039900*                                                              *
040000* Writes the single "No data available for report." line when  *
040100* HS-HANDLER-COUNT comes in at zero.  As noted above at        *
040200* 3000-BUILD-REPORT, ZLAS001 is not supposed to let this       *
040300* program get CALLed with an empty table in the first place,   *
040400* but the check costs nothing to keep.                         *
040500****************************************************************
040600 3900-WRITE-NO-DATA.
040700     MOVE WS-NO-DATA-LINE                 TO RF-REPORT-LINE.
040800     WRITE RF-REPORT-LINE.
040900     CLOSE ZLAS-REPORT-FILE.
041000
041100 3900-EXIT.
041200     EXIT.
041300
041400****************************************************************
041500* RETURN.                                                      *
041600*                                                              *
041700* Post the step return code and GOBACK.  A clean report run    *
041800* posts RC=0; a failure to open RPTOUT posts RC=1 back up to   *
041900* ZLAS001, which is already checking DG-RETURN-CODE after this *
042000* CALL returns.                                                *
042100****************************************************************
042200 9000-RETURN.
042300     MOVE DG-RETURN-CODE                  TO LK-RETURN-CODE.
042400     GOBACK.
042500
042600 9000-EXIT.
042700     EXIT.
042800
042900****************************************************************
043000* DIAG-MESSAGE.                                                *
043100*                                                              *
043200* Common diagnostic-message paragraph, written out the same    *
043300* way in ZLAS001, ZLAS010, and ZLAS020 (the DG-* data layout   *
043400* is shared via COPY ZLASERR, but the paragraph itself cannot  *
043500* be COPYd across the DATA/PROCEDURE division boundary).       *
043600* Writes the assembled DG-DIAGNOSTIC-LINE to the operator      *
043700* console and sets the abnormal return code.                   *
043800****************************************************************
043900 9997-DIAG-MESSAGE.
044000     DISPLAY DG-DIAGNOSTIC-LINE UPON CONSOLE.
044100     SET DG-ERROR-RC                  TO TRUE.
044200
044300 9997-EXIT.
044400     EXIT.
